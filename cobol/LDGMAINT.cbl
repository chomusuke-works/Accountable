000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LDGMAINT.
000300 AUTHOR.        D. W. CHEN.
000400 INSTALLATION.  LEDGER SYSTEMS GROUP.
000500 DATE-WRITTEN.  04/02/94.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*                                                                *
001100*  LDGMAINT  -  ON-DEMAND TRANSACTION MAINTENANCE                *
001200*                                                                *
001300*  RUN WHENEVER A SINGLE TRANSACTION HAS TO BE ADDED, REVERSED,   *
001400*  OR MODIFIED WITHOUT WAITING FOR THE LDGPOST01 NIGHTLY RUN, OR  *
001500*  WHEN A NEW ACCOUNT NEEDS TO BE OPENED.  ONE MAINTENANCE        *
001600*  REQUEST CARD (CTLFILE) IS PROCESSED PER EXECUTION.             *
001700*                                                                *
001800*  ON ENTRY THE ENTIRE ACCOUNTS FILE IS LOADED INTO WS-ACCT-TABLE *
001900*  SO LDGFIND/LDGBAL CAN WORK AGAINST IT IN MEMORY; ON EXIT THE   *
002000*  WHOLE TABLE IS REWRITTEN BACK OUT.  THE TRANSACTIONS FILE FOR  *
002100*  THE TARGET MONTH IS OPENED EXTEND SO AN ADD-TRAN REQUEST JUST  *
002200*  APPENDS TO IT - NOTHING IS EVER REWRITTEN OR DELETED FROM IT.  *
002300*                                                                *
002400*  MAINTENANCE REQUEST CODES (CTL-CODE ON CTLFILE):               *
002500*     CREATE-ACCT  -  OPEN A NEW ACCOUNT.  REJECTED IF THE        *
002600*                     ADDRESS ALREADY EXISTS.                    *
002700*     ADD-TRAN     -  POST A NEW TRANSACTION, APPEND TO TRANS-    *
002800*                     ACTIONS, ADJUST BALANCES.                  *
002900*     REV-TRAN     -  UN-POST A PREVIOUSLY ENTERED TRANSACTION -  *
003000*                     ADJUST BALANCES BY THE NEGATED VALUE, NO    *
003100*                     RECORD IS REMOVED FROM TRANSACTIONS.        *
003200*     MOD-TRAN     -  REVERSE THE OLD VALUE, THEN APPLY AND       *
003300*                     APPEND THE REPLACEMENT TRANSACTION.         *
003400*                                                                *
003500*  AMENDMENT HISTORY                                             *
003600*       DATE      INIT  TICKET     DESCRIPTION                  *
003700*       04/02/94  DWC   LM-0052    ORIGINAL PROGRAM ISSUED.       *
003800*       11/30/95  RPK   LM-0091    ADDED MOD-TRAN REQUEST CODE -   *
003900*                              PREVIOUSLY A MODIFY HAD TO BE DONE  *
004000*                              BY HAND AS A REV-TRAN FOLLOWED BY   *
004100*                              A SEPARATE ADD-TRAN RUN.            *
004200*       02/11/97  RPK   LM-0132    CORRECTED ROUNDING - SEE SAME   *
004300*                              AUDIT FINDING NOTED IN LDGBAL.      *
004400*       01/19/99  DWC   LM-0201    Y2K REVIEW - NO DATE FIELDS ON  *
004500*                              THE MAINTENANCE REQUEST RECORD,     *
004600*                              NO CHANGE NEEDED.                  *
004700*       11/08/02  MTS   LM-0270    ADDED 150-CREATE-ACCOUNT AND    *
004800*                              THE LDGFIND DUPLICATE-ADDRESS       *
004900*                              GUARD - ACCOUNTS USED TO BE SET UP  *
005000*                              BY HAND-PATCHING THE ACCOUNTS FILE. *
005100*       06/30/05  MTS   LM-0310    100-INIT-OUT-ACCOUNT NOW CHECKS *
005200*                              FOR A MISSING ACCOUNTS FILE AND     *
005300*                              CREATES ACCOUNT 0 "OUT" ITSELF ON   *
005400*                              A BRAND NEW LEDGER.                *
005410*       11/09/25  MTS   LM-0316    TRAN-TYPE-FIELDS NOW COMES IN   *
005420*                              VIA LDGTTYP IN WORKING-STORAGE      *
005430*                              INSTEAD OF RIDING ALONG UNDER THE   *
005440*                              FD IN LDGTRAN - IT WAS OVERLAYING   *
005450*                              TRAN-NAME-LEN/TRAN-NAME ON EVERY    *
005460*                              RECORD READ.  AUDIT FINDING 25-214. *
005470*       11/09/25  MTS   LM-0317    600-LOAD-ACCOUNT-TABLE NOW      *
005480*                              SKIPS THE READ LOOP ON A MISSING    *
005490*                              ACCOUNTS FILE INSTEAD OF LOOPING    *
005495*                              FOREVER ON A FILE THAT NEVER        *
005498*                              OPENED - SAME AUDIT FINDING 25-214. *
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.   IBM-390.
005900 OBJECT-COMPUTER.   IBM-390.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400*
006500     SELECT CTL-FILE          ASSIGN TO CTLFILE
006600             ACCESS IS SEQUENTIAL
006700             FILE STATUS  IS  WS-CTLFILE-STATUS.
006800*
006900     SELECT TRANSACTIONS     ASSIGN TO TRANFILE
007000             ACCESS IS SEQUENTIAL
007100             FILE STATUS  IS  WS-TRANFILE-STATUS.
007200*
007300     SELECT ACCOUNTS         ASSIGN TO ACCTFILE
007400             ACCESS IS SEQUENTIAL
007500             FILE STATUS  IS  WS-ACCTFILE-STATUS.
007600*
007700******************************************************************
007800 DATA DIVISION.
007900 FILE SECTION.
008000*
008100 FD  CTL-FILE
008200     RECORDING MODE IS F.
008300 01  CTL-RECORD.
008400     05  CTL-CODE                PIC X(10).
008500         88  CTL-IS-CREATE-ACCT   VALUE 'CREATE-ACCT'.
008600         88  CTL-IS-ADD-TRAN      VALUE 'ADD-TRAN'.
008700         88  CTL-IS-REV-TRAN      VALUE 'REV-TRAN'.
008800         88  CTL-IS-MOD-TRAN      VALUE 'MOD-TRAN'.
008900     05  CTL-ACCT-ADDRESS         PIC S9(2)  COMP.
009000     05  CTL-ACCT-NAME            PIC X(20).
009100     05  CTL-FROM-ACCOUNT         PIC S9(2)  COMP.
009200     05  CTL-TO-ACCOUNT           PIC S9(2)  COMP.
009300     05  CTL-TRAN-NAME            PIC X(40).
009400     05  CTL-TRAN-TYPE-BYTE       PIC 9(2)   COMP.
009500     05  CTL-TRAN-VALUE           PIC S9(7)V99 COMP-3.
009600     05  CTL-NEW-TRAN-TYPE-BYTE   PIC 9(2)   COMP.
009700     05  CTL-NEW-TRAN-VALUE       PIC S9(7)V99 COMP-3.
009800     05  FILLER                   PIC X(10).
009900*
010000 FD  TRANSACTIONS
010100     RECORDING MODE IS F.
010200 COPY LDGTRAN.
010300*
010400 FD  ACCOUNTS
010500     RECORDING MODE IS F.
010600 COPY LDGACCT.
010700*
010800******************************************************************
010900 WORKING-STORAGE SECTION.
011000*
011010*    *** STANDALONE COUNTER AND SWITCH - NOT PART OF ANY OTHER ***
011020*    *** RECORD, SO THEY STAY AT THE 77 LEVEL PER SHOP HABIT.  ***
011030 77  WS-ERROR-COUNT           PIC S9(7)  COMP-3 VALUE +0.
011040 77  WS-NO-REVERSE-SW         PIC X(1)   VALUE 'N'.
011045*
011046*    *** UNPACKED VIEW OF TRAN-TYPE-BYTE - WORKING STORAGE    ***
011047*    *** ONLY, SEE AMENDMENT 11/09/25, TICKET LM-0316.        ***
011048 COPY LDGTTYP.
011050*
011100 01  WS-FIELDS.
011200     05  WS-PROGRAM-STATUS       PIC X(30)  VALUE SPACES.
011300     05  WS-CTLFILE-STATUS       PIC X(2)   VALUE SPACES.
011400     05  WS-TRANFILE-STATUS      PIC X(2)   VALUE SPACES.
011500     05  WS-ACCTFILE-STATUS      PIC X(2)   VALUE SPACES.
011550     05  FILLER                  PIC X(05)  VALUE SPACES.
011600     05  WS-CTL-FILE-EOF         PIC X      VALUE 'N'.
011700         88  WS-CTL-AT-EOF       VALUE 'Y'.
011800     05  WS-ACCT-FILE-EOF        PIC X      VALUE 'N'.
011900         88  WS-ACCT-AT-EOF      VALUE 'Y'.
012000     05  WS-ACCTFILE-MISSING-SW  PIC X      VALUE 'N'.
012100         88  WS-ACCTFILE-MISSING VALUE 'Y'.
012150     05  FILLER                  PIC X(05)  VALUE SPACES.
012200*
012300 01  WS-ACCT-TABLE-AREA.
012400     05  WS-ACCT-TABLE-COUNT      PIC S9(4)  COMP  VALUE +0.
012500     05  WS-ACCT-TABLE-COUNT-D REDEFINES WS-ACCT-TABLE-COUNT
012600                                  PIC S9(4).
012650     05  FILLER                   PIC X(04)  VALUE SPACES.
012700     05  WS-ACCT-ENTRY OCCURS 128 TIMES
012800                       INDEXED BY WS-ACCT-IX.
012900         10  WS-ACCT-ADDRESS          PIC S9(2)  COMP.
013000         10  WS-ACCT-NAME             PIC X(20).
013100         10  WS-ACCT-BALANCE          PIC S9(7)V99 COMP-3.
013200         10  FILLER                   PIC X(02).
013300*
013400 01  WS-FIND-RESULT-AREA.
013500     05  WS-FIND-SW               PIC X(1)   VALUE 'N'.
013600         88  WS-ACCOUNT-FOUND     VALUE 'Y'.
013700         88  WS-ACCOUNT-NOT-FOUND VALUE 'N'.
013800     05  WS-FIND-SUB              PIC S9(4)  COMP  VALUE +0.
013900     05  WS-FIND-SUB-D REDEFINES WS-FIND-SUB
014000                                  PIC S9(4).
014050     05  FILLER                   PIC X(05)  VALUE SPACES.
014100*
014200 01  WS-BALANCE-WORK.
014300     05  WS-WALLET-CONTRIB        PIC S9(7)V99 COMP-3 VALUE +0.
014400     05  WS-WALLET-CONTRIB-D REDEFINES WS-WALLET-CONTRIB
014500                                  PIC S9(7)V99.
014600     05  WS-NO-OP-SW              PIC X      VALUE 'N'.
014650     05  FILLER                   PIC X(05)  VALUE SPACES.
014700*
014800 01  WS-TOTALS.
014900     05  WS-TRAN-COUNT            PIC S9(7)  COMP-3 VALUE +0.
015000     05  WS-ACCT-COUNT            PIC S9(7)  COMP-3 VALUE +0.
015140     05  FILLER                   PIC X(05)  VALUE SPACES.
015150*
015160 01  WS-CALL-WORK-AREA.
015170     05  WS-WORK-TYPE-BYTE        PIC 9(2)   COMP   VALUE +0.
015180     05  LF-SEEK-ADDRESS-WORK     PIC S9(2)  COMP   VALUE +0.
015190     05  WS-FROM-SUB              PIC S9(4)  COMP   VALUE +0.
015195     05  WS-TO-SUB                PIC S9(4)  COMP   VALUE +0.
015196     05  WS-REVERSE-SW            PIC X(1)   VALUE 'N'.
015198     05  FILLER                   PIC X(05)  VALUE SPACES.
015200*
015300******************************************************************
015400 PROCEDURE DIVISION.
015500******************************************************************
015600*
015700 000-MAIN.
015800     MOVE 'LDGMAINT STARTED' TO WS-PROGRAM-STATUS.
015900     PERFORM 900-OPEN-FILES.
016000     PERFORM 600-LOAD-ACCOUNT-TABLE.
016100     PERFORM 100-INIT-OUT-ACCOUNT.
016200     PERFORM 200-READ-CTL-RECORD.
016300     IF NOT WS-CTL-AT-EOF
016400         PERFORM 300-PROCESS-CTL-RECORD
016500     END-IF.
016600     PERFORM 610-REWRITE-ACCOUNTS.
016700     PERFORM 905-CLOSE-FILES.
016800     MOVE 'LDGMAINT ENDED' TO WS-PROGRAM-STATUS.
016900     DISPLAY 'LDGMAINT - TRANS POSTED: ' WS-TRAN-COUNT
017000             ' ACCTS ON FILE: ' WS-ACCT-COUNT
017100             ' ERRORS: ' WS-ERROR-COUNT.
017200     GOBACK.
017300*
017400 100-INIT-OUT-ACCOUNT.
017500*    *** THE ACCOUNTS FILE DID NOT EXIST - THIS IS A BRAND NEW ***
017600*    *** LEDGER.  SET UP ACCOUNT 0, "OUT", AS THE FIRST ENTRY. ***
017700     IF WS-ACCTFILE-MISSING
017800         MOVE +1            TO WS-ACCT-TABLE-COUNT
017900         MOVE +0            TO WS-ACCT-ADDRESS(1)
018000         MOVE 'OUT'         TO WS-ACCT-NAME(1)
018100         MOVE +0            TO WS-ACCT-BALANCE(1)
018200     END-IF.
018300*
018400 150-CREATE-ACCOUNT.
018500     MOVE CTL-ACCT-ADDRESS TO LF-SEEK-ADDRESS-WORK.
018600     CALL 'LDGFIND' USING WS-ACCT-TABLE-COUNT, LF-SEEK-ADDRESS-WORK,
018700             WS-ACCT-ENTRY(1), WS-FIND-SW, WS-FIND-SUB.
018800     IF WS-ACCOUNT-FOUND
018900         DISPLAY 'LDGMAINT - CREATE-ACCT REJECTED, ADDRESS '
019000                 'ALREADY ON FILE: ' CTL-ACCT-ADDRESS
019100         MOVE 16 TO RETURN-CODE
019200         ADD +1 TO WS-ERROR-COUNT
019300         GOBACK
019400     END-IF.
019500     ADD +1 TO WS-ACCT-TABLE-COUNT.
019600     SET WS-ACCT-IX TO WS-ACCT-TABLE-COUNT.
019700     MOVE CTL-ACCT-ADDRESS TO WS-ACCT-ADDRESS(WS-ACCT-IX).
019800     MOVE CTL-ACCT-NAME    TO WS-ACCT-NAME(WS-ACCT-IX).
019900     MOVE +0               TO WS-ACCT-BALANCE(WS-ACCT-IX).
020000     ADD +1 TO WS-ACCT-COUNT.
020100*
020200 200-READ-CTL-RECORD.
020300     READ CTL-FILE
020400         AT END MOVE 'Y' TO WS-CTL-FILE-EOF.
020500     IF WS-CTLFILE-STATUS NOT = '00' AND NOT WS-CTL-AT-EOF
020600         DISPLAY 'LDGMAINT - ERROR READING CTLFILE, RC: '
020700                 WS-CTLFILE-STATUS
020800         MOVE 'Y' TO WS-CTL-FILE-EOF
020900     END-IF.
021000*
021100 300-PROCESS-CTL-RECORD.
021200     EVALUATE TRUE
021300         WHEN CTL-IS-CREATE-ACCT
021400             PERFORM 150-CREATE-ACCOUNT
021500         WHEN CTL-IS-ADD-TRAN
021600             PERFORM 310-APPLY-ADD-TRAN
021700         WHEN CTL-IS-REV-TRAN
021800             PERFORM 320-APPLY-REV-TRAN
021900         WHEN CTL-IS-MOD-TRAN
022000             PERFORM 340-APPLY-MOD-TRAN
022100         WHEN OTHER
022200             DISPLAY 'LDGMAINT - INVALID CTL-CODE: ' CTL-CODE
022300             ADD +1 TO WS-ERROR-COUNT
022400     END-EVALUATE.
022500*
022600 310-APPLY-ADD-TRAN.
022700     MOVE CTL-TRAN-TYPE-BYTE TO WS-WORK-TYPE-BYTE.
022800     PERFORM 250-UNPACK-TYPE-BYTE.
022900     PERFORM 360-RESOLVE-FROM-TO-SUBS.
023000     CALL 'LDGBAL' USING CTL-TRAN-VALUE, TRAN-TYPE-CODE,
023100             WS-NO-REVERSE-SW, WS-FROM-SUB, WS-TO-SUB,
023200             WS-ACCT-ENTRY(1), WS-WALLET-CONTRIB.
023300     MOVE CTL-TRAN-NAME        TO TRAN-NAME.
023400     MOVE +40                  TO TRAN-NAME-LEN.
023500     MOVE CTL-TO-ACCOUNT       TO TRAN-TO-ACCOUNT.
023600     MOVE CTL-TRAN-TYPE-BYTE   TO TRAN-TYPE-BYTE.
023700     MOVE CTL-TRAN-VALUE       TO TRAN-VALUE.
023800     PERFORM 700-WRITE-ONE-TRAN.
023900     ADD +1 TO WS-TRAN-COUNT.
024000*
024100 320-APPLY-REV-TRAN.
024200     MOVE CTL-TRAN-TYPE-BYTE TO WS-WORK-TYPE-BYTE.
024300     PERFORM 250-UNPACK-TYPE-BYTE.
024400     PERFORM 360-RESOLVE-FROM-TO-SUBS.
024500     MOVE 'Y' TO WS-REVERSE-SW.
024600     CALL 'LDGBAL' USING CTL-TRAN-VALUE, TRAN-TYPE-CODE,
024700             WS-REVERSE-SW, WS-FROM-SUB, WS-TO-SUB,
024800             WS-ACCT-ENTRY(1), WS-WALLET-CONTRIB.
024900     ADD +1 TO WS-TRAN-COUNT.
025000*
025100 340-APPLY-MOD-TRAN.
025200*    *** FIRST UN-DO THE OLD TRANSACTION'S EFFECT ON BALANCE ***
025300     MOVE CTL-TRAN-TYPE-BYTE TO WS-WORK-TYPE-BYTE.
025400     PERFORM 250-UNPACK-TYPE-BYTE.
025500     PERFORM 360-RESOLVE-FROM-TO-SUBS.
025600     MOVE 'Y' TO WS-REVERSE-SW.
025700     CALL 'LDGBAL' USING CTL-TRAN-VALUE, TRAN-TYPE-CODE,
025800             WS-REVERSE-SW, WS-FROM-SUB, WS-TO-SUB,
025900             WS-ACCT-ENTRY(1), WS-WALLET-CONTRIB.
026000*    *** THEN APPLY AND APPEND THE REPLACEMENT TRANSACTION ***
026100     MOVE CTL-NEW-TRAN-TYPE-BYTE TO WS-WORK-TYPE-BYTE.
026200     PERFORM 250-UNPACK-TYPE-BYTE.
026300     MOVE 'N' TO WS-REVERSE-SW.
026400     CALL 'LDGBAL' USING CTL-NEW-TRAN-VALUE, TRAN-TYPE-CODE,
026500             WS-NO-REVERSE-SW, WS-FROM-SUB, WS-TO-SUB,
026600             WS-ACCT-ENTRY(1), WS-WALLET-CONTRIB.
026700     MOVE CTL-TRAN-NAME          TO TRAN-NAME.
026750     MOVE +40                    TO TRAN-NAME-LEN.
026800     MOVE CTL-TO-ACCOUNT         TO TRAN-TO-ACCOUNT.
026900     MOVE CTL-NEW-TRAN-TYPE-BYTE TO TRAN-TYPE-BYTE.
027000     MOVE CTL-NEW-TRAN-VALUE     TO TRAN-VALUE.
027100     PERFORM 700-WRITE-ONE-TRAN.
027200     ADD +2 TO WS-TRAN-COUNT.
027300*
027400 250-UNPACK-TYPE-BYTE.
027500*    *** HIGH 6 BITS = TYPE CODE, LOW 2 BITS = VALUE TYPE -     ***
027600*    *** SEE AMENDMENT NOTE IN LDGTRAN COPYBOOK.                ***
027700     DIVIDE WS-WORK-TYPE-BYTE BY 4
027800         GIVING TRAN-TYPE-CODE REMAINDER TRAN-VALUE-TYPE.
027900*
028000 360-RESOLVE-FROM-TO-SUBS.
028100     MOVE CTL-FROM-ACCOUNT TO LF-SEEK-ADDRESS-WORK.
028200     CALL 'LDGFIND' USING WS-ACCT-TABLE-COUNT, LF-SEEK-ADDRESS-WORK,
028300             WS-ACCT-ENTRY(1), WS-FIND-SW, WS-FIND-SUB.
028400     IF WS-ACCOUNT-NOT-FOUND AND CTL-FROM-ACCOUNT NOT = 0
028450         DISPLAY 'LDGMAINT - UNKNOWN FROM-ACCOUNT: '
028480             CTL-FROM-ACCOUNT
028600         MOVE 16 TO RETURN-CODE
028700         ADD +1 TO WS-ERROR-COUNT
028800     END-IF.
028900     MOVE WS-FIND-SUB TO WS-FROM-SUB.
029000     MOVE CTL-TO-ACCOUNT TO LF-SEEK-ADDRESS-WORK.
029100     CALL 'LDGFIND' USING WS-ACCT-TABLE-COUNT, LF-SEEK-ADDRESS-WORK,
029200             WS-ACCT-ENTRY(1), WS-FIND-SW, WS-FIND-SUB.
029300     IF WS-ACCOUNT-NOT-FOUND AND CTL-TO-ACCOUNT NOT = 0
029400         DISPLAY 'LDGMAINT - UNKNOWN TO-ACCOUNT: ' CTL-TO-ACCOUNT
029500         MOVE 16 TO RETURN-CODE
029600         ADD +1 TO WS-ERROR-COUNT
029700     END-IF.
029800     MOVE WS-FIND-SUB TO WS-TO-SUB.
029900*
030000 600-LOAD-ACCOUNT-TABLE.
030100     MOVE +0 TO WS-ACCT-TABLE-COUNT.
030120*    *** A BRAND NEW LEDGER HAS NO ACCOUNTS FILE ON DISK YET - ***
030140*    *** SKIP THE READ LOOP OR IT NEVER SEES AN AT END ON A    ***
030160*    *** FILE THAT NEVER OPENED - AMENDMENT 11/09/25, LM-0317. ***
030180     IF NOT WS-ACCTFILE-MISSING
030200         PERFORM 620-READ-ONE-ACCOUNT THRU 620-READ-ONE-ACCOUNT-EXIT
030300             UNTIL WS-ACCT-AT-EOF
030350     END-IF.
030400*
030500 620-READ-ONE-ACCOUNT.
030600     READ ACCOUNTS
030700         AT END
030800             MOVE 'Y' TO WS-ACCT-FILE-EOF
030900             GO TO 620-READ-ONE-ACCOUNT-EXIT.
031000     ADD +1 TO WS-ACCT-TABLE-COUNT.
031100     SET WS-ACCT-IX TO WS-ACCT-TABLE-COUNT.
031200     MOVE ACCT-ADDRESS TO WS-ACCT-ADDRESS(WS-ACCT-IX).
031300     MOVE ACCT-NAME    TO WS-ACCT-NAME(WS-ACCT-IX).
031400     MOVE ACCT-BALANCE TO WS-ACCT-BALANCE(WS-ACCT-IX).
031500     ADD +1 TO WS-ACCT-COUNT.
031600 620-READ-ONE-ACCOUNT-EXIT.
031700     EXIT.
031800*
031900 610-REWRITE-ACCOUNTS.
032000     CLOSE ACCOUNTS.
032100     OPEN OUTPUT ACCOUNTS.
032200     IF WS-ACCTFILE-STATUS NOT = '00'
032300         DISPLAY 'LDGMAINT - ERROR REOPENING ACCOUNTS FOR '
032400                 'REWRITE, RC: ' WS-ACCTFILE-STATUS
032500         MOVE 16 TO RETURN-CODE
032600         GOBACK
032700     END-IF.
032800     MOVE +1 TO WS-ACCT-IX.
032900     PERFORM 630-WRITE-ONE-ACCOUNT THRU 630-WRITE-ONE-ACCOUNT-EXIT
033000         UNTIL WS-ACCT-IX > WS-ACCT-TABLE-COUNT.
033100*
033200 630-WRITE-ONE-ACCOUNT.
033300     MOVE WS-ACCT-ADDRESS(WS-ACCT-IX) TO ACCT-ADDRESS.
033400     MOVE WS-ACCT-NAME(WS-ACCT-IX)    TO ACCT-NAME.
033500     MOVE WS-ACCT-BALANCE(WS-ACCT-IX) TO ACCT-BALANCE.
033600     WRITE ACCT-RECORD.
033700     SET WS-ACCT-IX UP BY 1.
033800 630-WRITE-ONE-ACCOUNT-EXIT.
033900     EXIT.
034000*
034100 700-WRITE-ONE-TRAN.
034200     WRITE TRAN-RECORD.
034300     IF WS-TRANFILE-STATUS NOT = '00'
034400         DISPLAY 'LDGMAINT - ERROR WRITING TRANSACTIONS, RC: '
034500                 WS-TRANFILE-STATUS
034600         ADD +1 TO WS-ERROR-COUNT
034700     END-IF.
034800*
034900 900-OPEN-FILES.
035000     OPEN INPUT  CTL-FILE.
035100     IF WS-CTLFILE-STATUS NOT = '00'
035200         DISPLAY 'LDGMAINT - ERROR OPENING CTLFILE, RC: '
035300                 WS-CTLFILE-STATUS
035400         MOVE 16 TO RETURN-CODE
035500         MOVE 'Y' TO WS-CTL-FILE-EOF
035600     END-IF.
035700     OPEN INPUT  ACCOUNTS.
035800     IF WS-ACCTFILE-STATUS = '35'
035900         MOVE 'Y' TO WS-ACCTFILE-MISSING-SW
036000     ELSE
036100         IF WS-ACCTFILE-STATUS NOT = '00'
036200             DISPLAY 'LDGMAINT - ERROR OPENING ACCOUNTS, RC: '
036300                     WS-ACCTFILE-STATUS
036400             MOVE 16 TO RETURN-CODE
036500         END-IF
036600     END-IF.
036700     OPEN EXTEND  TRANSACTIONS.
036800     IF WS-TRANFILE-STATUS NOT = '00'
036900         DISPLAY 'LDGMAINT - ERROR OPENING TRANSACTIONS, RC: '
037000                 WS-TRANFILE-STATUS
037100         MOVE 16 TO RETURN-CODE
037200     END-IF.
037300*
037400 905-CLOSE-FILES.
037500     CLOSE CTL-FILE.
037600     CLOSE TRANSACTIONS.
037700     CLOSE ACCOUNTS.
037800*
037900* END OF PROGRAM LDGMAINT                                   LM-0310
