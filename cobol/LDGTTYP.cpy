000100******************************************************************
000200*                                                                *
000300*  LDGTTYP  --  UNPACKED TRAN-TYPE-BYTE WORKING STORAGE          *
000400*                                                                *
000500*  TRAN-TYPE-BYTE ON THE TRANSACTION RECORD (SEE LDGTRAN) PACKS  *
000600*  TWO SUB-FIELDS INTO ONE BINARY BYTE.  THIS AREA HOLDS THE     *
000700*  UNPACKED VIEW AFTER A CALLING PROGRAM DIVIDES TRAN-TYPE-BYTE  *
000800*  BY 4 - IT IS PLAIN WORKING STORAGE, NOT PART OF ANY RECORD    *
000900*  IMAGE, AND MUST NEVER BE COPIED UNDER AN FD.                  *
001000*                                                                *
001100*       TRAN-TYPE-CODE   ( = TRAN-TYPE-BYTE / 4 )                *
001200*            0 REVENUE, 1 EXPENSE, 2 TRANSFER                    *
001300*       TRAN-VALUE-TYPE  ( = TRAN-TYPE-BYTE MOD 4 )               *
001400*            0 FIXED, 1 PERCENT                                  *
001500*                                                                *
001600*  AMENDMENT HISTORY                                             *
001700*       DATE      INIT  TICKET     DESCRIPTION                  *
001800*       11/09/25  MTS   LM-0316    SPLIT OUT OF LDGTRAN - THE     *
001900*                              OLD COPYBOOK CARRIED THIS AS A     *
002000*                              SECOND 01-LEVEL RIGHT AFTER        *
002100*                              TRAN-RECORD INSIDE THE FD, WHICH   *
002200*                              MADE IT AN IMPLICIT REDEFINITION  *
002300*                              OF TRAN-RECORD INSTEAD OF A        *
002400*                              SEPARATE WORKING AREA - IT WAS     *
002500*                              OVERWRITING TRAN-NAME-LEN AND      *
002600*                              TRAN-NAME ON EVERY RECORD READ.    *
002700*                              PER AUDIT FINDING 25-214, THIS IS  *
002800*                              NOW COPIED INTO WORKING-STORAGE    *
002900*                              ONLY, NEVER UNDER AN FD.           *
003000******************************************************************
003100 01  TRAN-TYPE-FIELDS.
003200     05  TRAN-TYPE-CODE          PIC 9      COMP.
003300         88  TRAN-TYPE-REVENUE   VALUE 0.
003400         88  TRAN-TYPE-EXPENSE   VALUE 1.
003500         88  TRAN-TYPE-TRANSFER  VALUE 2.
003600     05  TRAN-VALUE-TYPE         PIC 9      COMP.
003700         88  TRAN-VALTYPE-FIXED   VALUE 0.
003800         88  TRAN-VALTYPE-PERCENT VALUE 1.
003900     05  FILLER                  PIC X(02).
004000*
