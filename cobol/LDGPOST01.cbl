000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LDGPOST01.
000300 AUTHOR.        R. P. KOWALSKI.
000400 INSTALLATION.  LEDGER SYSTEMS GROUP.
000500 DATE-WRITTEN.  04/18/94.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*                                                                *
001100*  LDGPOST01  -  NIGHTLY LEDGER POSTING RUN                      *
001200*                                                                *
001300*  SELECTS THE DAY'S QUEUED TRANSACTIONS FOR ONE YEAR/MONTH FROM  *
001400*  TRANFILE, VALIDATES THEM, SORTS THEM INTO THE SHOP'S "REVENUE  *
001500*  FIRST" LOAD ORDER, POSTS EACH ONE AGAINST THE ACCOUNT TABLE,   *
001600*  AND REWRITES THE MONTH'S TRANSACTIONS FILE IN THE NEW ORDER.   *
001700*  THE MONTH'S PERIOD REMAINDER (REVENUE LESS EXPENSE) IS         *
001800*  DISPLAYED AT THE END OF THE RUN.  ALL ERROR CONDITIONS ARE     *
001900*  DISPLAYED TO SYSOUT.                                          *
002000*                                                                *
002100*  "REVENUE FIRST" ORDER IS BUILT WITH THE SORT KEY BELOW RATHER  *
002200*  THAN BY CHAINING RECORDS IN WORKING STORAGE - SRT-TYPE-RANK    *
002300*  PUTS ALL REVENUE TRANSACTIONS AHEAD OF EVERYTHING ELSE, AND    *
002400*  SRT-SEQ ORDERS THE REVENUE GROUP BY NEGATED READ SEQUENCE SO   *
002500*  IT COMES OUT IN REVERSE OF THE ORDER IT WAS READ, WHILE THE    *
002600*  REMAINING TYPES KEEP THEIR NATURAL READ ORDER.                 *
002700*                                                                *
002800*  AMENDMENT HISTORY                                             *
002900*       DATE      INIT  TICKET     DESCRIPTION                  *
003000*       04/18/94  RPK   LM-0053    ORIGINAL PROGRAM ISSUED,       *
003100*                              REHOSTED FROM THE OLD B999BLK2      *
003200*                              AGED-TRIAL-BALANCE SKELETON.       *
003300*       11/30/95  RPK   LM-0092    ADDED THE 512-TRANSACTION-PER-  *
003400*                              MONTH CAP IN 210-CK-INPUT-DATA -    *
003500*                              A RUNAWAY FEED FILE FILLED A        *
003600*                              MONTH'S FILE PAST WHAT THE ONLINE   *
003700*                              SYSTEM COULD PAGE THROUGH.          *
003800*       02/11/97  DWC   LM-0133    CORRECTED ROUNDING - SEE SAME   *
003900*                              AUDIT FINDING NOTED IN LDGBAL.      *
004000*       01/19/99  RPK   LM-0203    Y2K REVIEW - PARM-YEAR WIDENED  *
004100*                              TO 4 DIGITS, NO OTHER DATE FIELDS   *
004200*                              IN THIS PROGRAM.                   *
004300*       11/08/02  MTS   LM-0271    REPLACED THE IN-LINE BALANCE    *
004400*                              ARITHMETIC WITH CALLS TO THE NEW    *
004500*                              LDGBAL/LDGFIND SUBROUTINES SO THE   *
004600*                              SIGN RULE LIVES IN ONE PLACE.       *
004700*       06/30/05  MTS   LM-0311    DROPPED THE PRINTED AGED-TRIAL- *
004800*                              BALANCE REPORT - LEDGER USERS NOW   *
004900*                              GET THEIR TOTALS FROM THE MONTH-END *
005000*                              SCREEN, NOT FROM SYSOUT.            *
005050*       11/08/25  MTS   LM-0314    210-CK-INPUT-DATA WAS STOPPING  *
005060*                              ON THE 513TH RECORD INSTEAD OF THE  *
005070*                              512TH - CHANGED THE TEST TO >= 512  *
005080*                              PER AUDIT FINDING 25-206.           *
005085*       11/09/25  MTS   LM-0315    ADDED FILE STATUS TO TRANIN -   *
005090*                              A YEAR/MONTH WITH NO TRANSACTIONS   *
005095*                              QUEUED YET WAS ABENDING INSTEAD OF  *
005097*                              POSTING ZERO RECORDS.               *
005098*       11/09/25  MTS   LM-0316    TRAN-TYPE-FIELDS NOW COMES IN   *
005103*                              VIA LDGTTYP IN WORKING-STORAGE      *
005108*                              INSTEAD OF RIDING ALONG UNDER THE   *
005113*                              FD IN LDGTRAN - IT WAS OVERLAYING   *
005118*                              TRAN-NAME-LEN/TRAN-NAME ON EVERY    *
005123*                              RECORD READ.  AUDIT FINDING 25-214. *
005128*       11/09/25  MTS   LM-0317    600-LOAD-ACCOUNT-TABLE NOW      *
005133*                              CHECKS THE ACCOUNTS OPEN STATUS     *
005138*                              BEFORE THE READ LOOP - A BRAND NEW  *
005143*                              LEDGER WITH NO ACCTFILE YET WAS     *
005148*                              LOOPING FOREVER INSTEAD OF STARTING *
005153*                              WITH AN EMPTY TABLE.                *
005158******************************************************************
005200 ENVIRONMENT DIVISION.
005300*
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.   IBM-390.
005600 OBJECT-COMPUTER.   IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900*
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200*
006300     SELECT PARM-FILE         ASSIGN TO PARMFILE.
006400     SELECT TRAN-INPUT-FILE   ASSIGN TO TRANIN
006450             FILE STATUS  IS  WS-TRANIN-STATUS.
006500     SELECT SW-TRAN-SORT-FILE ASSIGN TO SRTWKF1.
006600     SELECT TRAN-OUTPUT-FILE  ASSIGN TO TRANOUT.
006700     SELECT ACCOUNTS          ASSIGN TO ACCTFILE
006800             ACCESS IS SEQUENTIAL
006900             FILE STATUS  IS  WS-ACCTFILE-STATUS.
007000*
007100******************************************************************
007200 DATA DIVISION.
007300*
007400 FILE SECTION.
007500*
007600 FD  PARM-FILE
007700     RECORDING MODE IS F.
007800 01  PARM-RECORD.
007900     05  PARM-YEAR                PIC 9(4).
008000     05  PARM-MONTH                PIC 9(2).
008100     05  FILLER                    PIC X(74).
008200*
008300 FD  TRAN-INPUT-FILE
008400     RECORDING MODE IS F.
008500 COPY LDGTRAN.
008600*
008700 FD  TRAN-OUTPUT-FILE
008800     RECORDING MODE IS F.
008900 01  TRAN-OUTPUT-RECORD.
009000     05  TRANOUT-NAME-LEN          PIC 9(2)   COMP.
009100     05  TRANOUT-NAME              PIC X(40).
009200     05  TRANOUT-TO-ACCOUNT        PIC S9(2)  COMP.
009300     05  TRANOUT-TYPE-BYTE         PIC 9(2)   COMP.
009400     05  TRANOUT-VALUE             PIC S9(7)V99 COMP-3.
009450     05  FILLER                    PIC X(02).
009500*
009600 SD  SW-TRAN-SORT-FILE
009700     DATA RECORD IS SW-TRAN-SORT-WORK.
009800 01  SW-TRAN-SORT-WORK.
009900     05  SRT-TYPE-RANK             PIC 9      VALUE 0.
010000     05  SRT-SEQ                   PIC S9(5)  COMP.
010100     05  SRT-NAME-LEN              PIC 9(2)   COMP.
010200     05  SRT-NAME                  PIC X(40).
010300     05  SRT-TO-ACCOUNT            PIC S9(2)  COMP.
010400     05  SRT-TYPE-BYTE             PIC 9(2)   COMP.
010500     05  SRT-VALUE                 PIC S9(7)V99 COMP-3.
010600     05  FILLER                    PIC X(05).
010700*
010800 FD  ACCOUNTS
010900     RECORDING MODE IS F.
011000 COPY LDGACCT.
011100*
011200******************************************************************
011300 WORKING-STORAGE SECTION.
011400*
011410*    *** STANDALONE SWITCH AND ERROR COUNTER - NOT PART OF ANY ***
011420*    *** OTHER RECORD, SO THEY STAY AT THE 77 LEVEL.           ***
011430 77  WS-INPUT-OK-SW            PIC X(3)   VALUE 'NO '.
011440     88  INPUT-OK                         VALUE 'YES'.
011450 77  WS-ERR-CTR                PIC S9(4)  COMP  VALUE +0.
011460*
011465*    *** UNPACKED VIEW OF TRAN-TYPE-BYTE - WORKING STORAGE    ***
011470*    *** ONLY, SEE AMENDMENT 11/09/25, TICKET LM-0316.        ***
011475 COPY LDGTTYP.
011480*
011500 01  PROGRAM-INDICATOR-SWITCHES.
011600     05  WS-EOF-INPUT-SW           PIC X(3)   VALUE 'NO '.
011700         88  EOF-INPUT                         VALUE 'YES'.
011800     05  WS-EOF-SRT-OUTPUT-SW      PIC X(3)   VALUE 'NO '.
011900         88  EOF-SRT-OUTPUT                    VALUE 'YES'.
012150     05  WS-TRANIN-STATUS          PIC X(2)   VALUE SPACES.
012160     05  WS-TRANIN-MISSING-SW      PIC X      VALUE 'N'.
012170         88  WS-TRANIN-MISSING                 VALUE 'Y'.
012200     05  WS-ACCTFILE-STATUS        PIC X(2)   VALUE SPACES.
012210     05  WS-ACCTFILE-MISSING-SW    PIC X      VALUE 'N'.
012220         88  WS-ACCTFILE-MISSING   VALUE 'Y'.
012300     05  FILLER                    PIC X(05)  VALUE SPACES.
012400*
012500 01  WS-RUN-PARMS.
012600     05  WS-RUN-YEAR               PIC 9(4)   VALUE 0.
012700     05  WS-RUN-MONTH              PIC 9(2)   VALUE 0.
012800     05  FILLER                    PIC X(05)  VALUE SPACES.
012900*
013000 01  WS-ACCUMULATORS.
013100*    FOR PROGRAM RECORD TRACKING
013200     05  WS-READ-CTR       PIC S9(4)  COMP  VALUE +0.
013300     05  WS-REL-CTR        PIC S9(4)  COMP  VALUE +0.
013400     05  WS-RETR-CTR       PIC S9(4)  COMP  VALUE +0.
013500     05  WS-WRTN-CTR       PIC S9(4)  COMP  VALUE +0.
013700     05  WS-READ-CTR-D REDEFINES WS-READ-CTR
013800                          PIC S9(4).
013900     05  FILLER            PIC X(05)  VALUE SPACES.
014000*
014100 01  WS-BALANCE-WORK.
014200     05  WS-REMAINDER              PIC S9(9)V99 COMP-3 VALUE +0.
014300     05  WS-REMAINDER-D REDEFINES WS-REMAINDER
014400                                  PIC S9(9)V99.
014500     05  WS-WALLET-CONTRIB         PIC S9(7)V99 COMP-3 VALUE +0.
014600     05  WS-FROM-SUB               PIC S9(4)  COMP  VALUE +0.
014700     05  WS-TO-SUB                 PIC S9(4)  COMP  VALUE +0.
014800     05  WS-NO-REVERSE-SW          PIC X(1)   VALUE 'N'.
014900     05  LF-SEEK-ADDRESS-WORK      PIC S9(2)  COMP  VALUE +0.
015000*
015100 01  WS-ACCT-TABLE-AREA.
015200     05  WS-ACCT-TABLE-COUNT       PIC S9(4)  COMP  VALUE +0.
015300     05  WS-ACCT-TABLE-COUNT-D REDEFINES WS-ACCT-TABLE-COUNT
015400                                  PIC S9(4).
015500     05  FILLER                    PIC X(04)  VALUE SPACES.
015600     05  WS-ACCT-ENTRY OCCURS 128 TIMES
015700                       INDEXED BY WS-ACCT-IX.
015800         10  WS-ACCT-ADDRESS          PIC S9(2)  COMP.
015900         10  WS-ACCT-NAME             PIC X(20).
016000         10  WS-ACCT-BALANCE          PIC S9(7)V99 COMP-3.
016100         10  FILLER                   PIC X(02).
016200*
016300 01  WS-FIND-RESULT-AREA.
016400     05  WS-FIND-SW                PIC X(1)   VALUE 'N'.
016500         88  WS-ACCOUNT-FOUND      VALUE 'Y'.
016600         88  WS-ACCOUNT-NOT-FOUND  VALUE 'N'.
016700     05  WS-FIND-SUB               PIC S9(4)  COMP  VALUE +0.
016800     05  FILLER                    PIC X(05)  VALUE SPACES.
016900*
017000 01  DISPLAY-LINE.
017100     05  DISP-MESSAGE              PIC X(45).
017200     05  DISP-VALUE                PIC ZZZZZ9.
017300     05  FILLER                    PIC X(05)  VALUE SPACES.
017400*
017500******************************************************************
017600 PROCEDURE DIVISION.
017700******************************************************************
017800*
017900 000-MAINLINE SECTION.
018000*
018100     PERFORM 110-READ-PARM-CARD.
018200     PERFORM 205-CK-MONTH-BOUND.
018300     PERFORM 600-LOAD-ACCOUNT-TABLE.
018400     OPEN INPUT  TRAN-INPUT-FILE
018410          OUTPUT TRAN-OUTPUT-FILE.
018420*    *** A YEAR/MONTH THAT HAS NEVER HAD ANYTHING POSTED TO IT ***
018430*    *** HAS NO TRANIN FILE ON DISK YET - THAT IS NOT AN ERROR,***
018440*    *** IT JUST MEANS ZERO TRANSACTIONS FOR THE MONTH - SEE   ***
018450*    *** AMENDMENT 11/08/25, TICKET LM-0315.                  ***
018460     IF WS-TRANIN-STATUS = '35'
018470         MOVE 'Y' TO WS-TRANIN-MISSING-SW
018480         DISPLAY 'LDGPOST01 - NO TRANIN FILE FOR YEAR/MONTH '
018490                 WS-RUN-YEAR '/' WS-RUN-MONTH
018495                 ' - POSTING ZERO TRANSACTIONS.'
018500     ELSE
018510         IF WS-TRANIN-STATUS NOT = '00'
018520             DISPLAY 'LDGPOST01 - ERROR OPENING TRANIN, RC: '
018530                     WS-TRANIN-STATUS
018540             MOVE 16 TO RETURN-CODE
018550         END-IF
018560     END-IF.
018600     IF NOT WS-TRANIN-MISSING
018610         SORT SW-TRAN-SORT-FILE
018620              ON ASCENDING KEY SRT-TYPE-RANK
018630                               SRT-SEQ
018640              INPUT  PROCEDURE 200-SRT-INPUT-PROCD THRU 200-EXIT
018650              OUTPUT PROCEDURE 300-SRT-OUTPUT-PROCD THRU 300-EXIT
018660     END-IF.
019100     CLOSE TRAN-INPUT-FILE
019200           TRAN-OUTPUT-FILE.
019300     PERFORM 610-REWRITE-ACCOUNTS.
019400     PERFORM 550-DISPLAY-PROG-DIAG.
019500     MOVE ZERO TO RETURN-CODE.
019600     GOBACK.
019700*
019800 110-READ-PARM-CARD.
019900     OPEN INPUT PARM-FILE.
020000     READ PARM-FILE INTO PARM-RECORD.
020100     MOVE PARM-YEAR  TO WS-RUN-YEAR.
020200     MOVE PARM-MONTH TO WS-RUN-MONTH.
020300     CLOSE PARM-FILE.
020400*
020500 205-CK-MONTH-BOUND.
020600*    *** MONTH MUST BE IN THE RANGE 1 THRU 12 - A BAD PARM   ***
020700*    *** CARD HAS NO BUSINESS CONTINUING INTO THE SORT STEP. ***
020800     IF WS-RUN-MONTH < 1 OR WS-RUN-MONTH > 12
020900         DISPLAY 'LDGPOST01 - MONTH OUT OF RANGE ON PARMFILE: '
021000                 WS-RUN-MONTH
021100         MOVE 16 TO RETURN-CODE
021200         GOBACK
021300     END-IF.
021400*
021500 200-SRT-INPUT-PROCD SECTION.
021600*
021700     MOVE 'NO ' TO WS-EOF-INPUT-SW.
021800     PERFORM 800-READ-INPUT-FILE THRU 800-READ-INPUT-FILE-EXIT.
021900     IF EOF-INPUT
022000        DISPLAY 'LDGPOST01 - NO TRANSACTIONS QUEUED FOR THIS '
022100                'MONTH.'
022200        GO TO 200-EXIT.
022300     PERFORM 210-PRSS-INPUT-RECORDS THRU
022400                         210-PRSS-INPUT-RECORDS-EXIT
022500         UNTIL EOF-INPUT.
022600*
022700 200-EXIT.
022800     EXIT.
022900*
023000 210-PRSS-INPUT-RECORDS.
023100     PERFORM 210-CK-INPUT-DATA THRU 210-CK-INPUT-DATA-EXIT.
023200     IF INPUT-OK
023300        PERFORM 850-FORMAT-RELEASE THRU 850-FORMAT-RELEASE-EXIT.
023400     PERFORM 800-READ-INPUT-FILE THRU 800-READ-INPUT-FILE-EXIT.
023500*
023600 210-PRSS-INPUT-RECORDS-EXIT.
023700     EXIT.
023800*
023900 210-CK-INPUT-DATA.
024000     MOVE 'YES' TO WS-INPUT-OK-SW.
024100*    *** HARD STOP AT 512 TRANSACTIONS FOR ONE MONTH - SEE     ***
024150*    *** AMENDMENT 11/30/95, TICKET LM-0092.  THE 512TH RECORD ***
024180*    *** ITSELF IS THE ERROR, NOT THE 513TH - AMENDMENT        ***
024200*    *** 11/08/25, TICKET LM-0314.                             ***
024300     IF WS-READ-CTR >= 512
024400        DISPLAY 'LDGPOST01 - FATAL - OVER 512 TRANSACTIONS '
024500                'QUEUED FOR YEAR/MONTH ' WS-RUN-YEAR '/'
024600                WS-RUN-MONTH
024700        MOVE 16 TO RETURN-CODE
024800        GOBACK.
024900     IF TRAN-VALUE IS NOT NUMERIC
025000        DISPLAY 'LDGPOST01 - ** ERROR ** TRAN-VALUE NOT NUMERIC '
025100                'ON RECORD ' WS-READ-CTR
025200        MOVE 'NO ' TO WS-INPUT-OK-SW
025300        ADD +1 TO WS-ERR-CTR
025400        GO TO 210-CK-INPUT-DATA-EXIT.
025500     IF TRAN-TO-ACCOUNT IS NOT NUMERIC
025600        DISPLAY 'LDGPOST01 - ** ERROR ** TRAN-TO-ACCOUNT NOT '
025700                'NUMERIC ON RECORD ' WS-READ-CTR
025800        MOVE 'NO ' TO WS-INPUT-OK-SW
025900        ADD +1 TO WS-ERR-CTR
026000        GO TO 210-CK-INPUT-DATA-EXIT.
026100     PERFORM 250-UNPACK-TYPE-BYTE.
026200     IF TRAN-TYPE-CODE > 2
026300        DISPLAY 'LDGPOST01 - ** ERROR ** INVALID TRAN-TYPE-CODE '
026400                'ON RECORD ' WS-READ-CTR
026500        MOVE 'NO ' TO WS-INPUT-OK-SW
026600        ADD +1 TO WS-ERR-CTR.
026700*
026800 210-CK-INPUT-DATA-EXIT.
026900     EXIT.
027000*
027100 250-UNPACK-TYPE-BYTE.
027200*    *** HIGH 6 BITS = TYPE CODE, LOW 2 BITS = VALUE TYPE -     ***
027300*    *** SEE AMENDMENT NOTE IN LDGTRAN COPYBOOK.                ***
027400     DIVIDE TRAN-TYPE-BYTE BY 4
027500         GIVING TRAN-TYPE-CODE REMAINDER TRAN-VALUE-TYPE.
027600*
027700 300-SRT-OUTPUT-PROCD SECTION.
027800*
027900     PERFORM 320-INITIALIZE-OUTPUT THRU 320-INITIALIZE-OUTPUT-EXIT.
028000     PERFORM 900-RETURN-SRTD-REC THRU 900-RETURN-SRTD-REC-EXIT.
028100     IF EOF-SRT-OUTPUT
028200        DISPLAY 'LDGPOST01 - SORTED RECORDS NOT AVAILABLE'
028300        GO TO 300-EXIT.
028400     PERFORM 340-PRSS-SORTED-OUTPUT THRU
028500                                    340-PRSS-SORTED-OUTPUT-EXIT
028600        UNTIL EOF-SRT-OUTPUT.
028700*
028800 300-EXIT.
028900     EXIT.
029000*
029100 320-INITIALIZE-OUTPUT.
029200     MOVE ZERO TO WS-REMAINDER.
029300     MOVE 'NO ' TO WS-EOF-SRT-OUTPUT-SW.
029400*
029500 320-INITIALIZE-OUTPUT-EXIT.
029600     EXIT.
029700*
029800 340-PRSS-SORTED-OUTPUT.
029900     PERFORM 600-POST-ONE-TRAN THRU 600-POST-ONE-TRAN-EXIT.
030000     PERFORM 900-RETURN-SRTD-REC THRU 900-RETURN-SRTD-REC-EXIT.
030100*
030200 340-PRSS-SORTED-OUTPUT-EXIT.
030300     EXIT.
030400*
030500 600-POST-ONE-TRAN.
030600     MOVE SRT-TO-ACCOUNT TO LF-SEEK-ADDRESS-WORK.
030700     CALL 'LDGFIND' USING WS-ACCT-TABLE-COUNT, LF-SEEK-ADDRESS-WORK,
030800             WS-ACCT-ENTRY(1), WS-FIND-SW, WS-FIND-SUB.
030900     MOVE WS-FIND-SUB TO WS-TO-SUB.
031000     MOVE +0 TO WS-FROM-SUB.
031100     MOVE SRT-TYPE-BYTE TO TRAN-TYPE-BYTE.
031200     PERFORM 250-UNPACK-TYPE-BYTE.
031300     CALL 'LDGBAL' USING SRT-VALUE, TRAN-TYPE-CODE,
031400             WS-NO-REVERSE-SW, WS-FROM-SUB, WS-TO-SUB,
031500             WS-ACCT-ENTRY(1), WS-WALLET-CONTRIB.
031600     ADD WS-WALLET-CONTRIB TO WS-REMAINDER.
031700     PERFORM 500-REWRITE-MONTH.
031800*
031900 600-POST-ONE-TRAN-EXIT.
032000     EXIT.
032100*
032200 500-REWRITE-MONTH.
032300     MOVE SRT-NAME-LEN   TO TRANOUT-NAME-LEN.
032400     MOVE SRT-NAME       TO TRANOUT-NAME.
032500     MOVE SRT-TO-ACCOUNT TO TRANOUT-TO-ACCOUNT.
032600     MOVE SRT-TYPE-BYTE  TO TRANOUT-TYPE-BYTE.
032700     MOVE SRT-VALUE      TO TRANOUT-VALUE.
032800     WRITE TRAN-OUTPUT-RECORD.
032900     ADD +1 TO WS-WRTN-CTR.
033000*
033100 550-DISPLAY-PROG-DIAG.
033200     DISPLAY '****     LDGPOST01 RUN SUMMARY     ****'.
033300     MOVE 'TRANSACTIONS READ                          '  TO
033400          DISP-MESSAGE.
033500     MOVE WS-READ-CTR-D TO DISP-VALUE.
033600     DISPLAY DISPLAY-LINE.
033700     MOVE 'TRANSACTIONS RELEASED TO SORT               '  TO
033800          DISP-MESSAGE.
033900     MOVE WS-REL-CTR TO DISP-VALUE.
034000     DISPLAY DISPLAY-LINE.
034100     MOVE 'TRANSACTIONS RETURNED FROM SORT             '  TO
034200          DISP-MESSAGE.
034300     MOVE WS-RETR-CTR TO DISP-VALUE.
034400     DISPLAY DISPLAY-LINE.
034500     MOVE 'TRANSACTIONS WRITTEN TO MONTH FILE          '  TO
034600          DISP-MESSAGE.
034700     MOVE WS-WRTN-CTR TO DISP-VALUE.
034800     DISPLAY DISPLAY-LINE.
034900     MOVE 'TRANSACTIONS REJECTED                       '  TO
035000          DISP-MESSAGE.
035100     MOVE WS-ERR-CTR TO DISP-VALUE.
035200     DISPLAY DISPLAY-LINE.
035300     DISPLAY 'PERIOD REMAINDER FOR ' WS-RUN-YEAR '/' WS-RUN-MONTH
035400             ' : ' WS-REMAINDER-D.
035500     DISPLAY '****     LDGPOST01 EOJ     ****'.
035600*
035700 800-READ-INPUT-FILE.
035800     READ TRAN-INPUT-FILE
035900         AT END MOVE 'YES' TO WS-EOF-INPUT-SW
036000                GO TO 800-READ-INPUT-FILE-EXIT.
036100     ADD +1 TO WS-READ-CTR.
036200*
036300 800-READ-INPUT-FILE-EXIT.
036400     EXIT.
036500*
036600 850-FORMAT-RELEASE.
036700     PERFORM 250-UNPACK-TYPE-BYTE.
036800     IF TRAN-TYPE-REVENUE
036900        MOVE 0 TO SRT-TYPE-RANK
037000        COMPUTE SRT-SEQ = WS-READ-CTR * -1
037100     ELSE
037200        MOVE 1 TO SRT-TYPE-RANK
037300        MOVE WS-READ-CTR TO SRT-SEQ.
037400     MOVE TRAN-NAME-LEN   TO SRT-NAME-LEN.
037500     MOVE TRAN-NAME       TO SRT-NAME.
037600     MOVE TRAN-TO-ACCOUNT TO SRT-TO-ACCOUNT.
037700     MOVE TRAN-TYPE-BYTE  TO SRT-TYPE-BYTE.
037800     MOVE TRAN-VALUE      TO SRT-VALUE.
037900     RELEASE SW-TRAN-SORT-WORK.
038000     ADD +1 TO WS-REL-CTR.
038100*
038200 850-FORMAT-RELEASE-EXIT.
038300     EXIT.
038400*
038500 900-RETURN-SRTD-REC.
038600     RETURN SW-TRAN-SORT-FILE
038700         AT END MOVE 'YES' TO WS-EOF-SRT-OUTPUT-SW
038800                GO TO 900-RETURN-SRTD-REC-EXIT.
038900     ADD +1 TO WS-RETR-CTR.
039000*
039100 900-RETURN-SRTD-REC-EXIT.
039200     EXIT.
039300*
039400 600-LOAD-ACCOUNT-TABLE.
039500     OPEN INPUT ACCOUNTS.
039550     MOVE +0 TO WS-ACCT-TABLE-COUNT.
039560*    *** A BRAND NEW LEDGER HAS NO ACCOUNTS FILE ON DISK YET -   ***
039570*    *** READING AGAINST A FILE THAT NEVER OPENED NEVER HITS AN  ***
039580*    *** AT END, SO THE TABLE STARTS EMPTY INSTEAD OF LOOPING    ***
039590*    *** FOREVER - AMENDMENT 11/09/25, TICKET LM-0317.           ***
039600     IF WS-ACCTFILE-STATUS = '35'
039610         MOVE 'Y' TO WS-ACCTFILE-MISSING-SW
039620         DISPLAY 'LDGPOST01 - NO ACCOUNTS FILE ON FILE YET - '
039630                 'STARTING WITH AN EMPTY ACCOUNT TABLE.'
039640     ELSE
039650         IF WS-ACCTFILE-STATUS NOT = '00'
039660             DISPLAY 'LDGPOST01 - ERROR OPENING ACCOUNTS, RC: '
039670                     WS-ACCTFILE-STATUS
039680             MOVE 16 TO RETURN-CODE
039690         END-IF
039700     END-IF.
039750     IF NOT WS-ACCTFILE-MISSING
039800         PERFORM 620-READ-ONE-ACCOUNT THRU 620-READ-ONE-ACCOUNT-EXIT
039850             UNTIL WS-ACCTFILE-STATUS = '10'
039870     END-IF.
039900     CLOSE ACCOUNTS.
040000*
040100 620-READ-ONE-ACCOUNT.
040200     READ ACCOUNTS
040300         AT END MOVE '10' TO WS-ACCTFILE-STATUS
040400                GO TO 620-READ-ONE-ACCOUNT-EXIT.
040500     ADD +1 TO WS-ACCT-TABLE-COUNT.
040600     SET WS-ACCT-IX TO WS-ACCT-TABLE-COUNT.
040700     MOVE ACCT-ADDRESS TO WS-ACCT-ADDRESS(WS-ACCT-IX).
040800     MOVE ACCT-NAME    TO WS-ACCT-NAME(WS-ACCT-IX).
040900     MOVE ACCT-BALANCE TO WS-ACCT-BALANCE(WS-ACCT-IX).
041000*
041100 620-READ-ONE-ACCOUNT-EXIT.
041200     EXIT.
041300*
041400 610-REWRITE-ACCOUNTS.
041500     OPEN OUTPUT ACCOUNTS.
041600     MOVE +1 TO WS-ACCT-IX.
041700     PERFORM 630-WRITE-ONE-ACCOUNT THRU 630-WRITE-ONE-ACCOUNT-EXIT
041800         UNTIL WS-ACCT-IX > WS-ACCT-TABLE-COUNT.
041900     CLOSE ACCOUNTS.
042000*
042100 630-WRITE-ONE-ACCOUNT.
042200     MOVE WS-ACCT-ADDRESS(WS-ACCT-IX) TO ACCT-ADDRESS.
042300     MOVE WS-ACCT-NAME(WS-ACCT-IX)    TO ACCT-NAME.
042400     MOVE WS-ACCT-BALANCE(WS-ACCT-IX) TO ACCT-BALANCE.
042500     WRITE ACCT-RECORD.
042600     SET WS-ACCT-IX UP BY 1.
042700*
042800 630-WRITE-ONE-ACCOUNT-EXIT.
042900     EXIT.
043000*
043100* END OF PROGRAM LDGPOST01                                 LM-0311
