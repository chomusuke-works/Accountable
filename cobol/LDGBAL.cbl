000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LDGBAL.
000300 AUTHOR.        R. P. KOWALSKI.
000400 INSTALLATION.  LEDGER SYSTEMS GROUP.
000500 DATE-WRITTEN.  03/14/94.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*                                                                *
001100*  LDGBAL  -  LEDGER BALANCE UPDATE SUBROUTINE                   *
001200*                                                                *
001300*  CALLED BY LDGPOST01 (NIGHTLY LEDGER POSTING) AND LDGMAINT     *
001400*  (ON-DEMAND TRANSACTION MAINTENANCE) TO APPLY ONE TRANSACTION'S*
001500*  DEBIT/CREDIT TO THE IN-MEMORY ACCOUNT TABLE AND TO RETURN     *
001600*  THAT TRANSACTION'S CONTRIBUTION TO THE PERIOD REMAINDER.      *
001700*                                                                *
001800*  THE CALLER HAS ALREADY RESOLVED THE FROM/TO ACCOUNT ADDRESSES *
001900*  TO TABLE SUBSCRIPTS VIA LDGFIND.  A SUBSCRIPT OF ZERO MEANS   *
002000*  "ACCOUNT 0 - OUT", WHOSE BALANCE IS NEVER TOUCHED.             *
002100*                                                                *
002200*  LINKAGE:                                                      *
002300*     1: TRAN-VALUE       (PACKED, SIGNED, 2 DECIMALS - PASSED) *
002400*     2: TRAN-TYPE-CODE   (0 REVENUE / 1 EXPENSE / 2 TRANSFER)   *
002500*     3: REVERSE-SWITCH   ('Y' = REVERSE, NEGATE TRAN-VALUE)     *
002600*     4: FROM-SUBSCRIPT   (0 = OUT, ELSE ACCT-TABLE SUBSCRIPT)   *
002700*     5: TO-SUBSCRIPT     (0 = OUT, ELSE ACCT-TABLE SUBSCRIPT)   *
002800*     6: ACCT-TABLE       (MODIFIED - BALANCES ADJUSTED IN PLACE)*
002900*     7: WALLET-CONTRIB   (RETURNED - +/-VALUE OR ZERO)          *
003000*                                                                *
003100*  AMENDMENT HISTORY                                             *
003200*       DATE      INIT  TICKET     DESCRIPTION                  *
003300*       03/14/94  RPK   LM-0050    ORIGINAL SUBROUTINE ISSUED,   *
003400*                              CARVED OUT OF THE OLD IN-LINE     *
003500*                              BALANCE LOGIC IN LDGPOST01.        *
003600*       07/02/95  DWC   LM-0083    ADDED REVERSE-SWITCH PARM SO   *
003700*                              LDGMAINT CAN UN-POST A TRANSACTION *
003800*                              WITHOUT A SEPARATE ENTRY POINT.    *
003900*       02/11/97  RPK   LM-0132    CORRECTED ROUNDING - EVERY     *
004000*                              BALANCE COMPUTE NOW CARRIES THE    *
004100*                              ROUNDED PHRASE PER AUDIT FINDING   *
004200*                              94-118.                           *
004300*       01/19/99  RPK   LM-0201    Y2K REVIEW - NO DATE FIELDS IN *
004400*                              THIS SUBROUTINE, NO CHANGE NEEDED. *
004500*       11/08/02  MTS   LM-0268    ADDED WALLET-CONTRIB OUTPUT SO *
004600*                              LDGPOST01 NO LONGER DUPLICATES THE *
004700*                              REVENUE/EXPENSE/TRANSFER EVALUATE. *
004800*       06/30/05  MTS   LM-0309    DISPLAY-ALIAS REDEFINES ADDED  *
004900*                              FOR THE DEBUG DISPLAY IN 900-TRACE.*
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.   IBM-390.
005400 OBJECT-COMPUTER.   IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800*
005900 DATA DIVISION.
006000 WORKING-STORAGE SECTION.
006100*
006110*    *** STANDALONE SWITCH AND CALL COUNTER - NOT PART OF ANY ***
006120*    *** OTHER RECORD, SO THEY STAY AT THE 77 LEVEL.          ***
006130 77  WS-TRACE-SW          PIC X         VALUE 'N'.
006140     88  WS-TRACE-ON      VALUE 'Y'.
006150 77  WS-CALL-COUNT        PIC S9(7)     COMP    VALUE +0.
006160 77  WS-CALL-COUNT-D REDEFINES WS-CALL-COUNT
006170                          PIC S9(7).
006180*
006200 01  WS-FIELDS.
006300     05  WS-PROGRAM-STATUS    PIC X(30)     VALUE SPACES.
006350     05  FILLER               PIC X(05)     VALUE SPACES.
006600*
006700 01  WS-SIGNED-VALUE-AREA.
006800     05  WS-SIGNED-VALUE      PIC S9(7)V99  COMP-3  VALUE +0.
006900     05  WS-SIGNED-VALUE-D REDEFINES WS-SIGNED-VALUE
007000                              PIC S9(7)V99.
007050     05  FILLER               PIC X(05)     VALUE SPACES.
007100*
007200 01  WS-WALLET-WORK-AREA.
007300     05  WS-WALLET-WORK       PIC S9(7)V99  COMP-3  VALUE +0.
007400     05  WS-WALLET-WORK-D REDEFINES WS-WALLET-WORK
007500                              PIC S9(7)V99.
007550     05  FILLER               PIC X(05)     VALUE SPACES.
007600*
008200******************************************************************
008300 LINKAGE SECTION.
008400*
008500 01  LB-PARM-TRAN-VALUE       PIC S9(7)V99  COMP-3.
008600 01  LB-PARM-TRAN-TYPE        PIC 9         COMP.
008700     88  LB-TYPE-REVENUE      VALUE 0.
008800     88  LB-TYPE-EXPENSE      VALUE 1.
008900     88  LB-TYPE-TRANSFER     VALUE 2.
009000 01  LB-PARM-REVERSE-SW       PIC X(1).
009100     88  LB-REVERSE-THIS-TRAN VALUE 'Y'.
009200 01  LB-PARM-FROM-SUB         PIC S9(4)     COMP.
009300 01  LB-PARM-TO-SUB           PIC S9(4)     COMP.
009400 01  LB-PARM-ACCT-TABLE.
009500     05  LB-ACCT-ENTRY OCCURS 128 TIMES
009600                       INDEXED BY LB-ACCT-IX.
009700         10  LB-ACCT-ADDRESS      PIC S9(2)  COMP.
009800         10  LB-ACCT-NAME         PIC X(20).
009900         10  LB-ACCT-BALANCE      PIC S9(7)V99 COMP-3.
010000         10  FILLER               PIC X(02).
010100 01  LB-PARM-WALLET-CONTRIB   PIC S9(7)V99  COMP-3.
010200*
010300******************************************************************
010400 PROCEDURE DIVISION USING LB-PARM-TRAN-VALUE, LB-PARM-TRAN-TYPE,
010500         LB-PARM-REVERSE-SW, LB-PARM-FROM-SUB, LB-PARM-TO-SUB,
010600         LB-PARM-ACCT-TABLE, LB-PARM-WALLET-CONTRIB.
010700*
010800 000-MAIN.
010900     MOVE 'LDGBAL STARTED' TO WS-PROGRAM-STATUS.
011000     ADD +1 TO WS-CALL-COUNT.
011100     PERFORM 100-APPLY-BALANCE-UPDATE.
011200     PERFORM 200-CALC-WALLET-CONTRIB.
011300     IF WS-TRACE-ON
011400         PERFORM 900-TRACE-CALL.
011500     MOVE 'LDGBAL ENDED' TO WS-PROGRAM-STATUS.
011600     GOBACK.
011700*
011800 100-APPLY-BALANCE-UPDATE.
011900*    *** NEGATE THE VALUE WHEN THE CALLER IS REVERSING A TRAN ***
012000     MOVE LB-PARM-TRAN-VALUE TO WS-SIGNED-VALUE.
012100     IF LB-REVERSE-THIS-TRAN
012200         COMPUTE WS-SIGNED-VALUE ROUNDED =
012300             LB-PARM-TRAN-VALUE * -1.
012400*    *** ACCOUNT 0 (OUT) IS NEVER ADJUSTED - SUBSCRIPT OF 0 ***
012500*    *** MEANS THE FROM OR TO SIDE OF THE TRAN IS "OUT".    ***
012600     IF LB-PARM-FROM-SUB > 0
012700         COMPUTE LB-ACCT-BALANCE(LB-PARM-FROM-SUB) ROUNDED =
012800             LB-ACCT-BALANCE(LB-PARM-FROM-SUB) - WS-SIGNED-VALUE
012900     END-IF.
013000     IF LB-PARM-TO-SUB > 0
013100         COMPUTE LB-ACCT-BALANCE(LB-PARM-TO-SUB) ROUNDED =
013200             LB-ACCT-BALANCE(LB-PARM-TO-SUB) + WS-SIGNED-VALUE
013300     END-IF.
013400*
013500 200-CALC-WALLET-CONTRIB.
013600*    *** REVENUE ADDS, EXPENSE SUBTRACTS, TRANSFER IS NEUTRAL ***
013700     EVALUATE TRUE
013800         WHEN LB-TYPE-REVENUE
013900             MOVE LB-PARM-TRAN-VALUE TO LB-PARM-WALLET-CONTRIB
014000         WHEN LB-TYPE-EXPENSE
014100             COMPUTE LB-PARM-WALLET-CONTRIB ROUNDED =
014200                 LB-PARM-TRAN-VALUE * -1
014300         WHEN LB-TYPE-TRANSFER
014400             MOVE +0 TO LB-PARM-WALLET-CONTRIB
014500         WHEN OTHER
014600             MOVE +0 TO LB-PARM-WALLET-CONTRIB
014700     END-EVALUATE.
014800     MOVE LB-PARM-WALLET-CONTRIB TO WS-WALLET-WORK.
014900*
015000 900-TRACE-CALL.
015100     DISPLAY 'LDGBAL CALL NBR: ' WS-CALL-COUNT-D
015200             ' FROM: ' LB-PARM-FROM-SUB
015300             ' TO: '   LB-PARM-TO-SUB
015400             ' VALUE: ' WS-SIGNED-VALUE-D
015500             ' CONTRIB: ' WS-WALLET-WORK-D.
015600*
015700* END OF PROGRAM LDGBAL                                     LM-0309
