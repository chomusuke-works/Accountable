000100******************************************************************
000200*                                                                *
000300*  LDGACCT  --  ACCOUNT-RECORD  LAYOUT                           *
000400*                                                                *
000500*  ONE ACCOUNT-RECORD PER NAMED ACCOUNT ON THE ACCOUNTS FILE,    *
000600*  REWRITTEN IN FULL AT THE END OF EVERY LDGPOST01/LDGMAINT RUN. *
000700*  ADDRESS 0 IS THE RESERVED "OUT" (OUTSIDE-WORLD) ACCOUNT AND   *
000800*  ITS BALANCE IS NEVER ADJUSTED BY LDGBAL.                      *
000900*                                                                *
001000*  RECORD LENGTH IS 28 BYTES, PADDED TO A HALFWORD BOUNDARY      *
001100*  PER SHOP CONVENTION (SEE AMENDMENT 09/02/96 BELOW):            *
001200*                                                                *
001300*       ACCT-ADDRESS        1 BYTE   (BINARY, SIGNED)            *
001400*       ACCT-NAME          20 BYTES  (DISPLAY)                   *
001500*       ACCT-BALANCE        5 BYTES  (PACKED DECIMAL S9(7)V99)   *
001600*       FILLER              2 BYTES  (PAD)                       *
001700*                                                                *
001800*  AMENDMENT HISTORY                                             *
001900*       DATE      INIT  TICKET     DESCRIPTION                  *
002000*       03/14/94  RPK   LM-0042    ORIGINAL LAYOUT ISSUED.       *
002100*       09/02/96  DWC   LM-0118    PADDED RECORD TO 28 BYTES SO  *
002200*                              THE ACCOUNTS FILE BLOCKS EVENLY   *
002300*                              ON A HALFWORD BOUNDARY.            *
002400*       01/19/99  RPK   LM-0201    Y2K REVIEW - NO DATE FIELDS   *
002500*                              IN THIS RECORD, NO CHANGE NEEDED. *
002600*       11/08/02  MTS   LM-0267    NOTED ADDRESS 0 "OUT" RULE.   *
002700******************************************************************
002800 01  ACCT-RECORD.
002900     05  ACCT-ADDRESS            PIC S9(2)  COMP.
003000         88  ACCT-IS-OUT-ACCOUNT VALUE 0.
003100     05  ACCT-NAME               PIC X(20).
003200     05  ACCT-BALANCE            PIC S9(7)V99 COMP-3.
003300     05  FILLER                  PIC X(02).
