000100******************************************************************
000200*                                                                *
000300*  LDGIDXR  --  YEAR-INDEX / MONTH-INDEX  RECORD LAYOUT          *
000400*                                                                *
000500*  LDGYRMO NEEDS TO LIST WHICH YEARS HAVE LEDGER DATA, AND WHICH *
000600*  MONTHS EXIST UNDER A GIVEN YEAR, WITHOUT OPENING EVERY        *
000700*  TRANSACTIONS FILE ON DISK.  A PAIR OF FLAT INDEX FILES -      *
000800*  YEAR-INDEX CARRIES ONE ENTRY PER YEAR THAT HAS EVER BEEN      *
000900*  POSTED, MONTH-INDEX CARRIES ONE ENTRY PER YEAR/MONTH PAIR.    *
001000*  BOTH FILES SHARE THIS RECORD LAYOUT - MONTH-NBR IS SPACES ON  *
001100*  A YEAR-INDEX RECORD.                                         *
001200*                                                                *
001300*  AMENDMENT HISTORY                                             *
001400*       DATE      INIT  TICKET     DESCRIPTION                  *
001500*       03/21/94  RPK   LM-0045    ORIGINAL LAYOUT ISSUED.       *
001600*       09/02/96  DWC   LM-0119    ADDED IDX-ENTRY-OK SWITCH SO  *
001700*                              LDGYRMO CAN SKIP NON-NUMERIC      *
001800*                              GARBAGE ENTRIES WITHOUT ABENDING. *
001900*       01/19/99  RPK   LM-0202    Y2K REVIEW - IDX-YEAR-NBR IS  *
002000*                              ALREADY 4 DIGITS, NO CHANGE.      *
002100******************************************************************
002200 01  IDX-RECORD.
002300     05  IDX-YEAR-NBR            PIC 9(4).
002400     05  IDX-MONTH-NBR           PIC 9(2).
002500     05  IDX-ENTRY-OK            PIC X(1).
002600         88  IDX-ENTRY-NUMERIC   VALUE 'Y'.
002700         88  IDX-ENTRY-GARBAGE   VALUE 'N'.
002800     05  FILLER                  PIC X(13).
