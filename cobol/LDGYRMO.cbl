000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LDGYRMO.
000300 AUTHOR.        D. W. CHEN.
000400 INSTALLATION.  LEDGER SYSTEMS GROUP.
000500 DATE-WRITTEN.  05/02/94.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*                                                                *
001100*  LDGYRMO  -  YEAR/MONTH DIRECTORY LISTING UTILITY              *
001200*                                                                *
001300*  OPERATIONS NEEDS A QUICK WAY TO SEE WHAT PERIODS HAVE BEEN     *
001400*  POSTED WITHOUT DIGGING THROUGH A YEAR'S WORTH OF TRANSACTION   *
001500*  FILES BY HAND.  THE POSTING RUNS MAINTAIN A PAIR OF FLAT INDEX *
001600*  FILES FOR THIS PURPOSE - YEAR-INDEX (ONE ENTRY PER YEAR EVER   *
001700*  POSTED) AND MONTH-INDEX (ONE ENTRY PER YEAR/MONTH POSTED,      *
001800*  SORTED BY YEAR THEN MONTH).  THIS UTILITY WALKS MONTH-INDEX,   *
001900*  BREAKS ON YEAR, CROSS-CHECKS EACH YEAR AGAINST YEAR-INDEX, AND *
002000*  DISPLAYS THE RESULT AS A DIRECTORY LISTING ON SYSOUT - NO      *
002100*  PRINTED REPORT IS PRODUCED.                                   *
002200*                                                                *
002300*  YEAR-INDEX IS SMALL ENOUGH TO LOAD ENTIRELY INTO WS-YEAR-TABLE *
002400*  AT START-UP, ADDRESSED DIRECTLY BY WS-YEAR-IX = YEAR MINUS     *
002500*  WS-FIRST-YEAR + 1, RATHER THAN SEARCHED.                       *
002600*                                                                *
002700*  AMENDMENT HISTORY                                             *
002800*       DATE      INIT  TICKET     DESCRIPTION                  *
002900*       05/02/94  DWC   LM-0058    ORIGINAL PROGRAM ISSUED.       *
003000*       09/02/96  DWC   LM-0119    SKIP MONTH-INDEX ENTRIES       *
003100*                              FLAGGED IDX-ENTRY-GARBAGE INSTEAD  *
003200*                              OF ABENDING - SEE SAME TICKET IN   *
003300*                              LDGIDXR COPYBOOK.                 *
003400*       01/19/99  RPK   LM-0204    Y2K REVIEW - WS-FIRST-YEAR AND *
003500*                              THE YEAR-INDEX/MONTH-INDEX YEAR     *
003600*                              FIELDS ARE ALREADY 4 DIGITS.       *
003700*       11/08/02  MTS   LM-0272    ADDED THE UNKNOWN-YEAR CHECK   *
003800*                              IN 200-NEW-YEAR - A MONTH-INDEX     *
003900*                              ENTRY WAS SURVIVING A YEAR THAT     *
004000*                              HAD BEEN PURGED FROM YEAR-INDEX.    *
004100*       06/30/05  MTS   LM-0312    DROPPED THE OLD PRINTED-REPORT *
004200*                              SKELETON INHERITED FROM THE         *
004300*                              ORIGINAL PROGRAM - NOBODY PRINTS    *
004400*                              THIS LISTING ANY MORE.              *
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700*
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.   IBM-390.
005000 OBJECT-COMPUTER.   IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300*
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600*
005700     SELECT YEAR-INDEX
005800         ASSIGN TO YRIDXFL
005900         ACCESS MODE IS SEQUENTIAL
006000         FILE STATUS IS WS-YRIDX-STATUS.
006100*
006200     SELECT MONTH-INDEX
006300         ASSIGN TO MOIDXFL
006400         ACCESS MODE IS SEQUENTIAL
006500         FILE STATUS IS WS-MOIDX-STATUS.
006600*
006700******************************************************************
006800 DATA DIVISION.
006900*
007000 FILE SECTION.
007100*
007200 FD  YEAR-INDEX
007300     RECORDING MODE IS F.
007400 COPY LDGIDXR REPLACING IDX-RECORD        BY YR-IDX-RECORD
007500                         IDX-YEAR-NBR      BY YR-IDX-YEAR-NBR
007600                         IDX-MONTH-NBR     BY YR-IDX-MONTH-NBR
007700                         IDX-ENTRY-OK      BY YR-IDX-ENTRY-OK
007800                         IDX-ENTRY-NUMERIC BY YR-IDX-ENTRY-NUMERIC
007900                         IDX-ENTRY-GARBAGE BY YR-IDX-ENTRY-GARBAGE.
008000*
008100 FD  MONTH-INDEX
008200     RECORDING MODE IS F.
008300 COPY LDGIDXR REPLACING IDX-RECORD        BY MO-IDX-RECORD
008400                         IDX-YEAR-NBR      BY MO-IDX-YEAR-NBR
008500                         IDX-MONTH-NBR     BY MO-IDX-MONTH-NBR
008600                         IDX-ENTRY-OK      BY MO-IDX-ENTRY-OK
008700                         IDX-ENTRY-NUMERIC BY MO-IDX-ENTRY-NUMERIC
008800                         IDX-ENTRY-GARBAGE BY MO-IDX-ENTRY-GARBAGE.
008900*
009000******************************************************************
009100 WORKING-STORAGE SECTION.
009200*
009210*    *** STANDALONE SWITCH AND MONTH COUNTER - NOT PART OF ANY ***
009220*    *** OTHER RECORD, SO THEY STAY AT THE 77 LEVEL.           ***
009230 77  WS-MONTH-OK-SW            PIC X(3)   VALUE 'YES'.
009240     88  MONTH-ENTRY-OK                    VALUE 'YES'.
009250 77  WS-MONTH-CTR              PIC S9(4)  COMP  VALUE +0.
009260*
009300 01  PROGRAM-INDICATOR-SWITCHES.
009400     05  WS-YRIDX-STATUS           PIC X(2)   VALUE SPACES.
009500     05  WS-MOIDX-STATUS           PIC X(2)   VALUE SPACES.
009600     05  WS-EOF-MONTH-INDEX-SW     PIC X(3)   VALUE 'NO '.
009700         88  EOF-MONTH-INDEX                   VALUE 'YES'.
010000     05  FILLER                    PIC X(05)  VALUE SPACES.
010100*
010200 01  WS-HOLD-FIELDS.
010300     05  WS-HOLD-YEAR              PIC 9(4)   VALUE 0.
010400     05  FILLER                    PIC X(05)  VALUE SPACES.
010500*
010600 01  WS-YEAR-TABLE-AREA.
010700     05  WS-FIRST-YEAR             PIC 9(4)   VALUE 1978.
010800     05  FILLER                    PIC X(04)  VALUE SPACES.
010900     05  WS-YEAR-ENTRY OCCURS 100 TIMES
011000                       INDEXED BY WS-YEAR-IX.
011100         10  WS-YEAR-LOADED-SW        PIC X(1)  VALUE 'N'.
011200             88  WS-YEAR-IS-LOADED   VALUE 'Y'.
011300         10  FILLER                   PIC X(01).
011400*
011500 01  WS-SUBSCRIPT-AREA.
011600     05  WS-YEAR-SUB               PIC S9(4)  COMP  VALUE +0.
011700     05  WS-YEAR-SUB-D REDEFINES WS-YEAR-SUB
011800                                  PIC S9(4).
011900     05  FILLER                    PIC X(05)  VALUE SPACES.
012000*
012100 01  WS-ACCUMULATORS.
012200     05  WS-YEAR-CTR               PIC S9(4)  COMP  VALUE +0.
012300     05  WS-YEAR-CTR-D REDEFINES WS-YEAR-CTR
012400                                  PIC S9(4).
012600     05  WS-SKIPPED-CTR            PIC S9(4)  COMP  VALUE +0.
012700     05  WS-SKIPPED-CTR-D REDEFINES WS-SKIPPED-CTR
012800                                  PIC S9(4).
012900     05  FILLER                    PIC X(05)  VALUE SPACES.
013000*
013100 01  DISPLAY-LINE.
013200     05  DISP-MESSAGE              PIC X(40).
013300     05  DISP-VALUE                PIC ZZZZ9.
013400     05  FILLER                    PIC X(05)  VALUE SPACES.
013500*
013600******************************************************************
013700 PROCEDURE DIVISION.
013800******************************************************************
013900*
014000 100-MAINLINE SECTION.
014100*
014200     PERFORM 050-OPEN-FILES.
014300     PERFORM 150-LOAD-YEAR-TABLE THRU 150-EXIT.
014400     PERFORM 900-READ-MONTH-INDEX THRU 900-EXIT.
014500     IF EOF-MONTH-INDEX
014600        DISPLAY 'LDGYRMO - MONTH-INDEX IS EMPTY, NOTHING TO LIST'.
014700     PERFORM 175-PROCESS-MONTH-RECS THRU 175-EXIT
014800         UNTIL EOF-MONTH-INDEX.
014900     PERFORM 500-DISPLAY-TOTALS.
015000     CLOSE MONTH-INDEX.
015100     MOVE ZERO TO RETURN-CODE.
015200     GOBACK.
015300*
015400 050-OPEN-FILES.
015500     OPEN INPUT MONTH-INDEX.
015600*
015700 150-LOAD-YEAR-TABLE.
015800     OPEN INPUT YEAR-INDEX.
015900     PERFORM 160-READ-ONE-YEAR THRU 160-READ-ONE-YEAR-EXIT
016000         UNTIL WS-YRIDX-STATUS = '10'.
016100     CLOSE YEAR-INDEX.
016200*
016300 150-EXIT.
016400     EXIT.
016500*
016600 160-READ-ONE-YEAR.
016700     READ YEAR-INDEX
016800         AT END MOVE '10' TO WS-YRIDX-STATUS
016900                GO TO 160-READ-ONE-YEAR-EXIT.
017000     IF YR-IDX-ENTRY-GARBAGE
017100        GO TO 160-READ-ONE-YEAR-EXIT.
017200     COMPUTE WS-YEAR-SUB = YR-IDX-YEAR-NBR - WS-FIRST-YEAR + 1.
017300     IF WS-YEAR-SUB < 1 OR WS-YEAR-SUB > 100
017400        DISPLAY 'LDGYRMO - YEAR-INDEX ENTRY OUT OF TABLE RANGE: '
017500                YR-IDX-YEAR-NBR
017600        GO TO 160-READ-ONE-YEAR-EXIT.
017700     SET WS-YEAR-IX TO WS-YEAR-SUB.
017800     MOVE 'Y' TO WS-YEAR-LOADED-SW(WS-YEAR-IX).
017900*
018000 160-READ-ONE-YEAR-EXIT.
018100     EXIT.
018200*
018300 175-PROCESS-MONTH-RECS.
018400     IF MO-IDX-YEAR-NBR NOT = WS-HOLD-YEAR
018500        PERFORM 200-NEW-YEAR THRU 200-EXIT.
018600     IF MONTH-ENTRY-OK
018700        PERFORM 300-NEW-MONTH THRU 300-EXIT
018800     ELSE
018900        ADD +1 TO WS-SKIPPED-CTR.
019000     PERFORM 900-READ-MONTH-INDEX THRU 900-EXIT.
019100*
019200 175-EXIT.
019300     EXIT.
019400*
019500 200-NEW-YEAR.
019600     MOVE MO-IDX-YEAR-NBR TO WS-HOLD-YEAR.
019700     ADD +1 TO WS-YEAR-CTR.
019800*    *** EVERY YEAR SEEN IN MONTH-INDEX MUST ALSO APPEAR IN     ***
019900*    *** YEAR-INDEX - SEE AMENDMENT 11/08/02, TICKET LM-0272.   ***
020000     COMPUTE WS-YEAR-SUB = WS-HOLD-YEAR - WS-FIRST-YEAR + 1.
020100     IF WS-YEAR-SUB < 1 OR WS-YEAR-SUB > 100
020200        DISPLAY 'LDGYRMO - ** ERROR ** YEAR ' WS-HOLD-YEAR
020300                ' IN MONTH-INDEX IS OUT OF RANGE'
020400        GO TO 200-EXIT.
020500     SET WS-YEAR-IX TO WS-YEAR-SUB.
020600     IF WS-YEAR-IS-LOADED(WS-YEAR-IX)
020700        DISPLAY ' '
020800        DISPLAY 'YEAR ' WS-HOLD-YEAR
020900     ELSE
021000        DISPLAY 'LDGYRMO - ** ERROR ** YEAR ' WS-HOLD-YEAR
021100                ' NOT FOUND IN YEAR-INDEX'.
021200*
021300 200-EXIT.
021400     EXIT.
021500*
021600 300-NEW-MONTH.
021700     PERFORM 350-CK-MONTH-BOUND THRU 350-EXIT.
021800     IF MONTH-ENTRY-OK
021900        DISPLAY '     MONTH ' MO-IDX-MONTH-NBR
022000        ADD +1 TO WS-MONTH-CTR
022100     ELSE
022200        DISPLAY 'LDGYRMO - ** ERROR ** MONTH OUT OF RANGE FOR '
022300                'YEAR ' WS-HOLD-YEAR ' : ' MO-IDX-MONTH-NBR
022400        ADD +1 TO WS-SKIPPED-CTR.
022500*
022600 300-EXIT.
022700     EXIT.
022800*
022900 350-CK-MONTH-BOUND.
023000     MOVE 'YES' TO WS-MONTH-OK-SW.
023100     IF MO-IDX-MONTH-NBR < 1 OR MO-IDX-MONTH-NBR > 12
023200        MOVE 'NO ' TO WS-MONTH-OK-SW.
023300*
023400 350-EXIT.
023500     EXIT.
023600*
023700 500-DISPLAY-TOTALS.
023800     DISPLAY ' '.
023900     DISPLAY '****     LDGYRMO RUN SUMMARY     ****'.
024000     MOVE 'YEARS LISTED                           ' TO
024100          DISP-MESSAGE.
024200     MOVE WS-YEAR-CTR-D TO DISP-VALUE.
024300     DISPLAY DISPLAY-LINE.
024400     MOVE 'MONTHS LISTED                          ' TO
024500          DISP-MESSAGE.
024600     MOVE WS-MONTH-CTR TO DISP-VALUE.
024700     DISPLAY DISPLAY-LINE.
024800     MOVE 'MONTH-INDEX ENTRIES SKIPPED            ' TO
024900          DISP-MESSAGE.
025000     MOVE WS-SKIPPED-CTR-D TO DISP-VALUE.
025100     DISPLAY DISPLAY-LINE.
025200     DISPLAY '****     LDGYRMO EOJ     ****'.
025300*
025400 900-READ-MONTH-INDEX.
025500     READ MONTH-INDEX
025600         AT END MOVE 'YES' TO WS-EOF-MONTH-INDEX-SW
025700                GO TO 900-EXIT.
025800     IF MO-IDX-ENTRY-GARBAGE
025900        MOVE 'NO ' TO WS-MONTH-OK-SW
026000     ELSE
026100        MOVE 'YES' TO WS-MONTH-OK-SW.
026200*
026300 900-EXIT.
026400     EXIT.
026500*
026600* END OF PROGRAM LDGYRMO                                   LM-0312
