000100******************************************************************
000200*                                                                *
000300*  LDGTRAN  --  TRANSACTION-RECORD  LAYOUT                       *
000400*                                                                *
000500*  ONE TRANSACTION-RECORD REPRESENTS ONE POSTED LEDGER ENTRY ON  *
000600*  THE MONTHLY TRANSACTIONS FILE (ONE FLAT FILE PER YEAR/MONTH,  *
000700*  SEE LDGPOST01 AND LDGMAINT).  RECORD LENGTH IS FIXED AT 51    *
000800*  BYTES:                                                       *
000900*                                                                *
001000*       TRAN-NAME-LEN      2 BYTES  (BINARY)                    *
001100*       TRAN-NAME         40 BYTES  (DISPLAY, SPACE PADDED)      *
001200*       TRAN-TO-ACCOUNT    1 BYTE   (BINARY, SIGNED)             *
001300*       TRAN-TYPE-BYTE      1 BYTE   (BINARY)                    *
001400*       TRAN-VALUE          5 BYTES  (PACKED DECIMAL S9(7)V99)   *
001450*       FILLER              2 BYTES  (RESERVED)                 *
001500*                                                                *
001600*  TRAN-TYPE-BYTE PACKS TWO SUB-FIELDS - SEE THE LDGTTYP COPY    *
001700*  MEMBER FOR THE UNPACKED VIEW.  THIS RECORD IS COPIED UNDER AN *
001800*  FD ONLY; LDGTTYP IS COPIED INTO WORKING-STORAGE ONLY, NEVER   *
001900*  THE OTHER WAY AROUND - SEE AMENDMENT BELOW.                   *
002000*                                                                *
002100*  AMENDMENT HISTORY                                             *
002200*       DATE      INIT  TICKET     DESCRIPTION                  *
002300*       03/14/94  RPK   LM-0041    ORIGINAL LAYOUT ISSUED.       *
002400*       09/02/96  DWC   LM-0118    ADDED TRAN-TYPE-BYTE-N        *
002500*                              REDEFINES FOR THE BIT-SPLIT.     *
002600*       01/19/99  RPK   LM-0201    Y2K REVIEW - NO DATE FIELDS   *
002700*                              IN THIS RECORD, NO CHANGE NEEDED. *
002800*       11/08/02  MTS   LM-0266    CLARIFIED COMMENTS FOR THE    *
002900*                              512-RECORD-PER-MONTH CAP.         *
003000*       11/09/25  MTS   LM-0316    MOVED THE UNPACKED TRAN-TYPE-  *
003100*                              FIELDS GROUP OUT TO ITS OWN COPY   *
003200*                              MEMBER, LDGTTYP - IT SAT RIGHT     *
003300*                              HERE AS A SECOND 01-LEVEL, WHICH   *
003400*                              MADE IT OVERLAY TRAN-RECORD        *
003500*                              INSTEAD OF STANDING ON ITS OWN     *
003600*                              WHEREVER THIS MEMBER WAS COPIED    *
003700*                              UNDER AN FD.  PER AUDIT FINDING    *
003800*                              25-214.                            *
003900******************************************************************
004000 01  TRAN-RECORD.
004050     05  TRAN-NAME-LEN           PIC 9(2)   COMP.
004100     05  TRAN-NAME               PIC X(40).
004150     05  TRAN-TO-ACCOUNT         PIC S9(2)  COMP.
004200     05  TRAN-TYPE-BYTE          PIC 9(2)   COMP.
004250     05  TRAN-VALUE              PIC S9(7)V99 COMP-3.
004300     05  FILLER                  PIC X(02).
004350*
