000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LDGFIND.
000300 AUTHOR.        R. P. KOWALSKI.
000400 INSTALLATION.  LEDGER SYSTEMS GROUP.
000500 DATE-WRITTEN.  03/14/94.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*                                                                *
001100*  LDGFIND  -  ACCOUNT TABLE SEARCH SUBROUTINE                   *
001200*                                                                *
001300*  CALLED BY LDGMAINT AND LDGPOST01 TO LOCATE AN ACCOUNT BY ITS  *
001400*  ADDRESS IN THE IN-MEMORY ACCOUNT TABLE, WHICH IS BUILT ONCE   *
001500*  AT THE START OF EACH RUN FROM THE ACCOUNTS FILE.              *
001600*                                                                *
001700*  TWO CALLERS, TWO USES OF THE SAME SEARCH:                     *
001800*     - LDGMAINT CALLS US BEFORE CREATING AN ACCOUNT, TO ENFORCE *
001900*       THE "ADDRESS ALREADY EXISTS" GUARD - FOUND IS AN ERROR.  *
002000*     - LDGMAINT/LDGPOST01 CALL US TO RESOLVE THE FROM/TO        *
002100*       ADDRESS OF A TRANSACTION TO A TABLE SUBSCRIPT BEFORE     *
002200*       CALLING LDGBAL - NOT-FOUND IS AN ERROR THERE INSTEAD.    *
002300*       WHICH SIDE IS THE ERROR IS THE CALLER'S JOB, NOT OURS.   *
002400*                                                                *
002500*  LINKAGE:                                                      *
002600*     1: PARM-TABLE-COUNT  (NUMBER OF ACTIVE ENTRIES IN TABLE)   *
002700*     2: PARM-SEEK-ADDRESS (THE ACCT-ADDRESS BEING SOUGHT)       *
002800*     3: PARM-ACCT-TABLE   (THE TABLE - NOT MODIFIED)            *
002900*     4: PARM-FOUND-SW     (RETURNED - 'Y' FOUND / 'N' NOT FOUND)*
003000*     5: PARM-FOUND-SUB    (RETURNED - SUBSCRIPT WHEN FOUND,      *
003100*                          ELSE ZERO)                            *
003200*                                                                *
003300*  AMENDMENT HISTORY                                             *
003400*       DATE      INIT  TICKET     DESCRIPTION                  *
003500*       03/14/94  RPK   LM-0051    ORIGINAL SUBROUTINE ISSUED,   *
003600*                              A STRAIGHT LINEAR SEARCH - THE    *
003700*                              ACCOUNT TABLE NEVER GETS BIG       *
003800*                              ENOUGH TO JUSTIFY A BINARY SEARCH. *
003900*       07/02/95  DWC   LM-0084    ADDED PARM-FOUND-SUB SO THE    *
004000*                              CALLER DOESN'T HAVE TO RE-SEARCH   *
004100*                              THE TABLE AFTER WE TELL IT FOUND.  *
004200*       01/19/99  RPK   LM-0201    Y2K REVIEW - NO DATE FIELDS IN *
004300*                              THIS SUBROUTINE, NO CHANGE NEEDED. *
004400*       11/08/02  MTS   LM-0269    STOP THE SEARCH AS SOON AS A    *
004500*                              MATCH IS FOUND INSTEAD OF ALWAYS    *
004600*                              WALKING THE FULL TABLE - SHAVED A   *
004700*                              FEW CPU SECONDS OFF THE NIGHTLY     *
004800*                              POSTING RUN PER OPS TICKET 02-441.  *
004900*       06/30/05  MTS   LM-0309    DISPLAY-ALIAS REDEFINES ADDED   *
005000*                              FOR THE DEBUG DISPLAY IN 900-TRACE. *
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.   IBM-390.
005500 OBJECT-COMPUTER.   IBM-390.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900*
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006200*
006210*    *** STANDALONE SWITCH AND CALL COUNTER - NOT PART OF ANY ***
006220*    *** OTHER RECORD, SO THEY STAY AT THE 77 LEVEL.          ***
006230 77  WS-TRACE-SW          PIC X         VALUE 'N'.
006240     88  WS-TRACE-ON      VALUE 'Y'.
006250 77  WS-CALL-COUNT        PIC S9(7)     COMP    VALUE +0.
006260 77  WS-CALL-COUNT-D REDEFINES WS-CALL-COUNT
006270                          PIC S9(7).
006280*
006300 01  WS-FIELDS.
006400     05  WS-PROGRAM-STATUS    PIC X(30)     VALUE SPACES.
006450     05  FILLER               PIC X(05)     VALUE SPACES.
006700*
006800 01  WS-SUBSCRIPT-AREA.
006900     05  WS-SUB-A             PIC S9(4)     COMP    VALUE +0.
007000     05  WS-SUB-A-D REDEFINES WS-SUB-A
007100                              PIC S9(4).
007150     05  FILLER               PIC X(05)     VALUE SPACES.
007200*
007300 01  WS-COMPARE-AREA.
007400     05  WS-SEEK-ADDR-WORK    PIC S9(4)     COMP    VALUE +0.
007500     05  WS-SEEK-ADDR-WORK-D REDEFINES WS-SEEK-ADDR-WORK
007600                              PIC S9(4).
007650     05  FILLER               PIC X(05)     VALUE SPACES.
007700*
008300******************************************************************
008400 LINKAGE SECTION.
008500*
008600 01  LF-PARM-TABLE-COUNT      PIC S9(4)     COMP.
008700 01  LF-PARM-SEEK-ADDRESS     PIC S9(2)     COMP.
008800 01  LF-PARM-ACCT-TABLE.
008900     05  LF-ACCT-ENTRY OCCURS 128 TIMES
009000                       INDEXED BY LF-ACCT-IX.
009100         10  LF-ACCT-ADDRESS      PIC S9(2)  COMP.
009200         10  LF-ACCT-NAME         PIC X(20).
009300         10  LF-ACCT-BALANCE      PIC S9(7)V99 COMP-3.
009400         10  FILLER               PIC X(02).
009500 01  LF-PARM-FOUND-SW         PIC X(1).
009600     88  LF-ACCOUNT-FOUND     VALUE 'Y'.
009700     88  LF-ACCOUNT-NOT-FOUND VALUE 'N'.
009800 01  LF-PARM-FOUND-SUB        PIC S9(4)     COMP.
009900*
010000******************************************************************
010100 PROCEDURE DIVISION USING LF-PARM-TABLE-COUNT, LF-PARM-SEEK-ADDRESS,
010200         LF-PARM-ACCT-TABLE, LF-PARM-FOUND-SW, LF-PARM-FOUND-SUB.
010300*
010400 000-MAIN.
010500     MOVE 'LDGFIND STARTED' TO WS-PROGRAM-STATUS.
010600     ADD +1 TO WS-CALL-COUNT.
010700     MOVE LF-PARM-SEEK-ADDRESS TO WS-SEEK-ADDR-WORK.
010800     PERFORM 100-FIND-ACCOUNT.
010900     IF WS-TRACE-ON
011000         PERFORM 900-TRACE-CALL.
011100     MOVE 'LDGFIND ENDED' TO WS-PROGRAM-STATUS.
011200     GOBACK.
011300*
011400 100-FIND-ACCOUNT.
011500     MOVE 'N' TO LF-PARM-FOUND-SW.
011600     MOVE +0  TO LF-PARM-FOUND-SUB.
011700     MOVE +1  TO WS-SUB-A.
011800     PERFORM 110-SCAN-ONE-ENTRY THRU 110-SCAN-ONE-ENTRY-EXIT
011900         UNTIL WS-SUB-A > LF-PARM-TABLE-COUNT
012000            OR LF-ACCOUNT-FOUND.
012100*
012200 110-SCAN-ONE-ENTRY.
012250     IF LF-ACCT-ADDRESS(WS-SUB-A) NOT EQUAL LF-PARM-SEEK-ADDRESS
012280         GO TO 110-SCAN-ONE-ENTRY-EXIT.
012400*    *** MATCH - STOP WALKING THE TABLE, PER OPS TICKET 02-441 ***
012500     MOVE 'Y'      TO LF-PARM-FOUND-SW.
012600     MOVE WS-SUB-A TO LF-PARM-FOUND-SUB.
012700 110-SCAN-ONE-ENTRY-EXIT.
012800     ADD +1 TO WS-SUB-A.
012900*
013000 900-TRACE-CALL.
013100     DISPLAY 'LDGFIND CALL NBR: ' WS-CALL-COUNT-D
013200             ' SEEK-ADDR: ' WS-SEEK-ADDR-WORK-D
013300             ' FOUND-SW: ' LF-PARM-FOUND-SW
013400             ' FOUND-SUB: ' LF-PARM-FOUND-SUB.
013500*
013600* END OF PROGRAM LDGFIND                                    LM-0309
